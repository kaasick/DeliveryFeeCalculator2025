000100* FD for Weather File.                                                    
000200* 21/11/25 vbc - Created.                                                 
000300 fd  DF-Weather-File.                                                     
000400 01  DF-Weather-File-Record  pic x(85).                                   
000500*                                                                         
000600                                                                          
