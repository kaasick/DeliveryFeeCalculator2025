000100*****************************************************************         
000200*                                                               *         
000300*     Courier Delivery Fee - Start Of Day / Batch Driver        *         
000400*         Loads station readings, evaluates each request        *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100***                                                                       
001200      program-id.       df000.                                            
001300***                                                                       
001400*    Author.           V B Coen FBCS, FIDM, FIDPM, 21/11/2025.            
001500*                      For Applewood Computers.                           
001600***                                                                       
001700*    Installation.     Applewood Computers - Courier Division.            
001800***                                                                       
001900*    Date-Written.     21/11/1983.                                        
002000***                                                                       
002100*    Date-Compiled.                                                       
002200***                                                                       
002300*    Security.         Copyright (C) 2025-2026 & later, V B Coen.         
002400*                      Distributed under the GNU Public License.          
002500*                      See the file COPYING for details.                  
002600***                                                                       
002700*    Remarks.          Reads the station weather file into a              
002800*                      table,then reads the fee request file              
002900*                      record by record,looks up the latest (or           
003000*                      nearest at-or-before a requested time)             
003100*                      weather reading for the request's city,            
003200*                      calls dfcalc for the actual fee rules,and          
003300*                      writes one result record per request in            
003400*                      arrival order.                                     
003500*                                                                         
003600*                      This is a per-request rule evaluation,not          
003700*                      a ledger update run - there are no control         
003800*                      breaks or accumulators carried between             
003900*                      requests.                                          
004000***                                                                       
004100*    Version.          See Prog-Name in ws.                               
004200***                                                                       
004300*    Called Modules.                                                      
004400*                      dfcalc.                                            
004500***                                                                       
004600*    Functions Used.                                                      
004700*                      None.                                              
004800*    Files used :                                                         
004900*                      WEATHER-FILE.  Readings,input,to table.            
005000*                      REQUEST-FILE.  Fee requests,input.                 
005100*                      RESULT-FILE.   Fee results,output.                 
005200*                                                                         
005300*    Error messages used.                                                 
005400*                      DF001 - DF003.                                     
005500***                                                                       
005600* Changes:                                                                
005700* 21/11/25 vbc - 1.0.00 Created.                                          
005800* 25/11/25 vbc -    .01 Ingestion now defaults Sta-WMO-Code to            
005900*                      spaces and Sta-Phenomenon to spaces when           
006000*                      the input line is short,was abending on            
006100*                      short test data.                                   
006200* 03/12/25 vbc -    .02 Weather-table search split into ee020             
006300*                      (latest) and ee030 (at-or-before) per the          
006400*                      spec review.                                       
006500* 09/12/25 vbc -    .03 Unmonitored stations now skipped on load          
006600*                      rather than rejected with a count,Parnu            
006700*                      depot keeps sending us a 4th station feed.         
006800*************************************************************             
006900* Copyright Notice.                                                       
007000* ****************                                                        
007100*                                                                         
007200* This notice supersedes all prior notices,updated 2025-12-09.            
007300*                                                                         
007400* These files and programs are part of the Applewood Computers            
007500* Courier System and are Copyright (c) V B Coen. 1983-2026.               
007600*                                                                         
007700* This program is now free software;you can redistribute it               
007800* and/or modify it under the terms of the GNU General Public              
007900* License as published by the Free Software Foundation;version            
008000* 3 and later,as revised for PERSONAL USAGE ONLY,and that                 
008100* includes use within a business,but EXCLUDES repackaging or              
008200* Resale, Rental or Hire in ANY way.                                      
008300*                                                                         
008400* This is distributed in the hope that it will be useful,but              
008500* WITHOUT ANY WARRANTY;without even the implied warranty of               
008600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the           
008700* GNU General Public License for more details.                            
008800*                                                                         
008900* You should have received a copy of the GNU General Public               
009000* License along with this;see the file COPYING.  If not,write             
009100* to the Free Software Foundation, 59 Temple Place, Suite 330,            
009200* Boston, MA 02111-1307 USA.                                              
009300*************************************************************             
009400*                                                                         
009500 environment             division.                                        
009600*===============================                                          
009700*                                                                         
009800 configuration           section.                                         
009900 copy "envdiv.cob".                                                       
010000*                                                                         
010100 input-output            section.                                         
010200 file-control.                                                            
010300 copy "seldfwth.cob".                                                     
010400 copy "seldfreq.cob".                                                     
010500 copy "seldfres.cob".                                                     
010600*                                                                         
010700 data                    division.                                        
010800*===============================                                          
010900*                                                                         
011000 file section.                                                            
011100*                                                                         
011200 copy "fddfwth.cob".                                                      
011300 copy "fddfreq.cob".                                                      
011400 copy "fddfres.cob".                                                      
011500*                                                                         
011600 working-storage section.                                                 
011700*-----------------------                                                  
011800*                                                                         
011900 77  Prog-Name           pic x(17)  value "df000 (1.0.00)".               
012000*                                                                         
012100 01  WS-File-Status.                                                      
012200     03  DF-Wth-File-Status  pic xx value zero.                           
012300     03  DF-Req-File-Status  pic xx value zero.                           
012400     03  DF-Res-File-Status  pic xx value zero.                           
012500*                                                                         
012600 01  WS-Switches.                                                         
012700     03  WS-Wth-EOF-Sw       pic x  value "N".                            
012800         88  WS-Wth-EOF            value "Y".                             
012900     03  WS-Req-EOF-Sw       pic x  value "N".                            
013000         88  WS-Req-EOF            value "Y".                             
013100*                                                                         
013200 01  WS-Counters.                                                         
013300     03  WS-Wth-Recs-Read    binary-long unsigned value zero.             
013400     03  WS-Wth-Recs-Kept    binary-long unsigned value zero.             
013500     03  WS-Req-Recs-Read    binary-long unsigned value zero.             
013600     03  WS-Res-Recs-Written binary-long unsigned value zero.             
013700*                                                                         
013800 01  WS-Station-Names.                                                    
013900     03  filler  pic x(20) value "Tallinn-Harku".                         
014000     03  filler  pic x(20) value "Tartu-Toravere".                        
014100     03  filler  pic x(20) value "Parnu".                                 
014200 01  WS-Station-Names-R redefines WS-Station-Names.                       
014300     03  WS-Station-Entry    occurs 3 indexed by WS-Sta-Idx.              
014400         05  WS-Station-Tbl-Name  pic x(20).                              
014500*                                                                         
014600* WS-Req-Station holds the station name derived for the                   
014700* current request (dd010-Derive-Station-Name).                            
014800*                                                                         
014900 01  WS-Req-Station          pic x(20) value spaces.                      
015000*                                                                         
015100* Work fields for the weather lookup (ee010 through ee030).               
015200*                                                                         
015300 01  WS-Lookup-Data.                                                      
015400     03  WS-Found-Sw         pic x     value "N".                         
015500         88  WS-Found                value "Y".                           
015600     03  WS-Best-Ts-Num      pic 9(12) comp-3 value zero.                 
015700     03  WS-Best-Entry-Sub   binary-short unsigned value zero.            
015800*                                                                         
015900 01  Error-Messages.                                                      
016000     03  DF001  pic x(38) value                                           
016100            "DF001 Cannot open weather file -".                           
016200     03  DF002  pic x(38) value                                           
016300            "DF002 Cannot open req/result file -".                        
016400     03  DF003  pic x(58) value                                           
016500            "No weather data available for station: ".                    
016600*                                                                         
016700 01  WS-No-Data-Message      pic x(60).                                   
016800*                                                                         
016900 copy "wsdfwth.cob".                                                      
017000 copy "wsdfreq.cob".                                                      
017100 copy "wsdfres.cob".                                                      
017200*                                                                         
017300 linkage section.                                                         
017400*--------------                                                           
017500*                                                                         
017600 procedure division.                                                      
017700*===================                                                      
017800*                                                                         
017900 aa000-Main                  section.                                     
018000***********************************                                       
018100*                                                                         
018200     perform  bb000-Open-And-Load-Weather.                                
018300     perform  cc000-Process-Requests through cc000-Exit                   
018400              until     WS-Req-EOF.                                       
018500     perform  zz090-Close-Down.                                           
018600     goback.                                                              
018700*                                                                         
018800 aa000-Exit.  exit section.                                               
018900*                                                                         
019000 bb000-Open-And-Load-Weather  section.                                    
019100************************************                                      
019200*                                                                         
019300     open     input  DF-Weather-File.                                     
019400     if       DF-Wth-File-Status not = "00"                               
019500              display  DF001  DF-Wth-File-Status                          
019600              move     16 to Return-Code                                  
019700              goback.                                                     
019800*                                                                         
019900     perform  bb010-Read-Weather through bb010-Exit                       
020000              until     WS-Wth-EOF.                                       
020100     close    DF-Weather-File.                                            
020200*                                                                         
020300     open     input  DF-Request-File.                                     
020400     open     output DF-Result-File.                                      
020500     if       DF-Req-File-Status not = "00" or                            
020600              DF-Res-File-Status not = "00"                               
020700              display  DF002  DF-Req-File-Status                          
020800              display  "Result file status - " DF-Res-File-Status         
020900              move     16 to Return-Code                                  
021000              goback.                                                     
021100*                                                                         
021200     perform  cc010-Read-Request through cc010-Exit.                      
021300*                                                                         
021400 bb000-Exit.  exit section.                                               
021500*                                                                         
021600 bb010-Read-Weather          section.                                     
021700***********************************                                       
021800* Reads one line of WEATHER-FILE, keeps it only if the station            
021900* is one of the three monitored stations, else silently skips             
022000* it (ingestion/normalization per spec).                                  
022100*                                                                         
022200     read     DF-Weather-File                                             
022300              at end                                                      
022400                       move  "Y" to WS-Wth-EOF-Sw                         
022500                       go to bb010-Exit.                                  
022600     add      1 to WS-Wth-Recs-Read.                                      
022700     move     DF-Weather-File-Record to DF-Weather-Record.                
022800     perform  bb015-Find-Station through bb015-Exit.                      
022900     if       not WS-Found                                                
023000              go to bb010-Exit.                                           
023100*                                                                         
023200     add      1 to DF-Wth-Entry-Count.                                    
023300     set      DF-Wth-Idx to DF-Wth-Entry-Count.                           
023400     move     Sta-Name      to DF-Wth-Tbl-Name     (DF-Wth-Idx).          
023500     move     Sta-Air-Temp  to DF-Wth-Tbl-Air-Temp (DF-Wth-Idx).          
023600     move     Sta-Wind-Speed                                              
023700                       to DF-Wth-Tbl-Wind-Speed (DF-Wth-Idx).             
023800     move     Sta-Phenomenon                                              
023900                       to DF-Wth-Tbl-Phenom (DF-Wth-Idx).                 
024000     if       Sta-Phenomenon = spaces                                     
024100              move  spaces  to DF-Wth-Tbl-Phenom (DF-Wth-Idx).            
024200     move     Sta-Timestamp-Date                                          
024300                       to DF-Wth-Tbl-Ts-Date (DF-Wth-Idx).                
024400     move     Sta-Timestamp-Time                                          
024500                       to DF-Wth-Tbl-Ts-Time (DF-Wth-Idx).                
024600     add      1 to WS-Wth-Recs-Kept.                                      
024700*                                                                         
024800 bb010-Exit.  exit.                                                       
024900*                                                                         
025000 bb015-Find-Station           section.                                    
025100************************************                                      
025200* Sets WS-Found to Y only if Sta-Name is one of the three                 
025300* monitored stations.                                                     
025400*                                                                         
025500     move     "N" to WS-Found-Sw.                                         
025600     set      WS-Sta-Idx to 1.                                            
025700     search   WS-Station-Entry                                            
025800              at end                                                      
025900                       go to bb015-Exit                                   
026000              when     WS-Station-Tbl-Name (WS-Sta-Idx) = Sta-Name        
026100                       move  "Y" to WS-Found-Sw.                          
026200*                                                                         
026300 bb015-Exit.  exit.                                                       
026400*                                                                         
026500 cc000-Process-Requests       section.                                    
026600************************************                                      
026700*                                                                         
026800     perform  dd010-Derive-Station-Name through dd010-Exit.               
026900     perform  ee010-Lookup-Weather through ee010-Exit.                    
027000     if       WS-Found                                                    
027100              call     "dfcalc" using DF-Fee-Request-Record               
027200                                       DF-Wth-Selected-Record             
027300                                       DF-Fee-Result-Record               
027400     else                                                                 
027500              perform  ff010-No-Weather-Result through ff010-Exit.        
027600*                                                                         
027700     move     DF-Fee-Result-Record to DF-Result-File-Record.              
027800     write    DF-Result-File-Record.                                      
027900     add      1 to WS-Res-Recs-Written.                                   
028000*                                                                         
028100     perform  cc010-Read-Request through cc010-Exit.                      
028200*                                                                         
028300 cc000-Exit.  exit section.                                               
028400*                                                                         
028500 cc010-Read-Request           section.                                    
028600************************************                                      
028700*                                                                         
028800     read     DF-Request-File                                             
028900              at end                                                      
029000                       move  "Y" to WS-Req-EOF-Sw                         
029100                       go to cc010-Exit.                                  
029200     add      1 to WS-Req-Recs-Read.                                      
029300     move     DF-Request-File-Record to DF-Fee-Request-Record.            
029400*                                                                         
029500 cc010-Exit.  exit.                                                       
029600*                                                                         
029700 dd010-Derive-Station-Name    section.                                    
029800************************************                                      
029900* Req-City to station name,see RECORD LAYOUTS note in spec.               
030000*                                                                         
030100     move     spaces to WS-Req-Station.                                   
030200     if       Req-City = "TALLINN"                                        
030300              move  "Tallinn-Harku"  to WS-Req-Station.                   
030400     if       Req-City = "TARTU"                                          
030500              move  "Tartu-Toravere" to WS-Req-Station.                   
030600     if       Req-City = "PARNU"                                          
030700              move  "Parnu"          to WS-Req-Station.                   
030800*                                                                         
030900 dd010-Exit.  exit.                                                       
031000*                                                                         
031100 ee010-Lookup-Weather          section.                                   
031200*************************************                                     
031300* If Req-Timestamp-Date = zero, the latest reading for the                
031400* station is wanted (ee020); else the latest reading at or                
031500* before the requested timestamp (ee030). Each is a plain                 
031600* table scan, out-of-line, varied by DF-Wth-Idx.                          
031700*                                                                         
031800     move     "N"    to WS-Found-Sw.                                      
031900     move     zero   to WS-Best-Ts-Num.                                   
032000     move     zero   to WS-Best-Entry-Sub.                                
032100*                                                                         
032200     if       Req-Timestamp-Date = zero                                   
032300              perform  ee020-Scan-Latest-Step through ee020-Exit          
032400                       varying DF-Wth-Idx from 1 by 1                     
032500                       until   DF-Wth-Idx > DF-Wth-Entry-Count            
032600     else                                                                 
032700              perform  ee030-Scan-Before-Step through ee030-Exit          
032800                       varying DF-Wth-Idx from 1 by 1                     
032900                       until   DF-Wth-Idx > DF-Wth-Entry-Count.           
033000*                                                                         
033100     if       WS-Found                                                    
033200              set      DF-Wth-Idx to WS-Best-Entry-Sub                    
033300              perform  ee040-Copy-Selected through ee040-Exit.            
033400*                                                                         
033500 ee010-Exit.  exit.                                                       
033600*                                                                         
033700 ee020-Scan-Latest-Step        section.                                   
033800*************************************                                     
033900* One table entry per call,varied by the enclosing perform.               
034000*                                                                         
034100     if       DF-Wth-Tbl-Name (DF-Wth-Idx) not = WS-Req-Station           
034200              go to ee020-Exit.                                           
034300     if       DF-Wth-Tbl-Ts-Num (DF-Wth-Idx) not > WS-Best-Ts-Num         
034400              go to ee020-Exit.                                           
034500     move     DF-Wth-Tbl-Ts-Num (DF-Wth-Idx) to WS-Best-Ts-Num.           
034600     set      WS-Best-Entry-Sub to DF-Wth-Idx.                            
034700     move     "Y" to WS-Found-Sw.                                         
034800*                                                                         
034900 ee020-Exit.  exit.                                                       
035000*                                                                         
035100 ee030-Scan-Before-Step        section.                                   
035200**************************************                                    
035300* One table entry per call,varied by the enclosing perform.               
035400*                                                                         
035500     if       DF-Wth-Tbl-Name (DF-Wth-Idx) not = WS-Req-Station           
035600              go to ee030-Exit.                                           
035700     if       DF-Wth-Tbl-Ts-Num (DF-Wth-Idx) > Req-Timestamp-Num          
035800              go to ee030-Exit.                                           
035900     if       DF-Wth-Tbl-Ts-Num (DF-Wth-Idx) not > WS-Best-Ts-Num         
036000              go to ee030-Exit.                                           
036100     move     DF-Wth-Tbl-Ts-Num (DF-Wth-Idx) to WS-Best-Ts-Num.           
036200     set      WS-Best-Entry-Sub to DF-Wth-Idx.                            
036300     move     "Y" to WS-Found-Sw.                                         
036400*                                                                         
036500 ee030-Exit.  exit.                                                       
036600*                                                                         
036700 ee040-Copy-Selected            section.                                  
036800**************************************                                    
036900* DF-Wth-Idx is set by the caller to WS-Best-Entry-Sub before             
037000* this is performed.                                                      
037100*                                                                         
037200     move     DF-Wth-Tbl-Name     (DF-Wth-Idx) to Wsel-Name.              
037300     move     DF-Wth-Tbl-Air-Temp (DF-Wth-Idx) to Wsel-Air-Temp.          
037400     move     DF-Wth-Tbl-Wind-Speed (DF-Wth-Idx)                          
037500                       to Wsel-Wind-Speed.                                
037600     move     DF-Wth-Tbl-Phenom   (DF-Wth-Idx) to Wsel-Phenomenon.        
037700     move     DF-Wth-Tbl-Ts-Date  (DF-Wth-Idx)                            
037800                       to Wsel-Timestamp-Date.                            
037900     move     DF-Wth-Tbl-Ts-Time  (DF-Wth-Idx)                            
038000                       to Wsel-Timestamp-Time.                            
038100*                                                                         
038200 ee040-Exit.  exit.                                                       
038300*                                                                         
038400 ff010-No-Weather-Result        section.                                  
038500**************************************                                    
038600*                                                                         
038700     move     spaces  to DF-Fee-Result-Record.                            
038800     move     zero    to Res-Fee.                                         
038900     move     "E" to Res-Status.                                          
039000     move     spaces  to WS-No-Data-Message.                              
039100     string   DF003       delimited by size                               
039200              WS-Req-Station delimited by size                            
039300                       into WS-No-Data-Message.                           
039400     move     WS-No-Data-Message to Res-Message.                          
039500*                                                                         
039600 ff010-Exit.  exit.                                                       
039700*                                                                         
039800 zz090-Close-Down               section.                                  
039900**************************************                                    
040000*                                                                         
040100     close    DF-Request-File.                                            
040200     close    DF-Result-File.                                             
040300     move     zero to Return-Code.                                        
040400*                                                                         
040500 zz090-Exit.  exit section.                                               
040600*                                                                         
040700                                                                          
