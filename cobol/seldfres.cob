000100* Select for Fee Result File - Line sequential,output.                    
000200* 21/11/25 vbc - Created.                                                 
000300     select  DF-Result-File assign       RESULT-FILE                      
000400                            organization line sequential                  
000500                            status       DF-Res-File-Status.              
000600*                                                                         
000700                                                                          
