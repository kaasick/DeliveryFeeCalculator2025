000100* Select for Weather File - Line sequential,loaded to table               
000200* 21/11/25 vbc - Created.                                                 
000300     select  DF-Weather-File assign       WEATHER-FILE                    
000400                            organization line sequential                  
000500                            status       DF-Wth-File-Status.              
000600*                                                                         
000700                                                                          
