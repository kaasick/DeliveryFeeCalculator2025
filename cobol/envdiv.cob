000100****************************************************************          
000200*                                                               *         
000300*           Common Environment Division Entries                *          
000400*         Used by every program in the DF (Delivery Fee)       *          
000500*                        subsystem.                             *         
000600*                                                               *         
000700****************************************************************          
000800*                                                                         
000900* 21/11/25 vbc - Created, lifted out of df000 so all three DF             
001000*                programs share one copy of the machine entries.          
001100*                                                                         
001200 source-computer.   IBM-4341.                                             
001300 object-computer.   IBM-4341.                                             
001400 special-names.                                                           
001500     class DF-Alpha-Class  is "A" through "Z" "a" through "z"             
001600     class DF-Digit-Class  is "0" through "9"                             
001700     C01                   is TOP-OF-FORM                                 
001800     UPSI-0  ON  STATUS IS DF-Debug-Sw-On                                 
001900             OFF STATUS IS DF-Debug-Sw-Off.                               
002000                                                                          
