000100* Select for Fee Request File - Line sequential,input.                    
000200* 21/11/25 vbc - Created.                                                 
000300     select  DF-Request-File assign       REQUEST-FILE                    
000400                            organization line sequential                  
000500                            status       DF-Req-File-Status.              
000600*                                                                         
000700                                                                          
