000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Fee Result        *                              
000400*           File                           *                              
000500*     No key - written in request order    *                              
000600********************************************                              
000700*  File size 75 bytes.                                                    
000800*                                                                         
000900* 21/11/25 vbc - Created.                                                 
001000* 05/12/25 vbc - Res-Status 88-levels added, tired of typing              
001100*                literal "O"/"F"/"E" all over dfcalc.                     
001200*                                                                         
001300 01  DF-Fee-Result-Record.                                                
001400     03  Res-Fee          pic s9(3)v99 comp-3.                            
001500*    EUR,2 dp                                                             
001600     03  Res-Status       pic x.                                          
001700         88  Res-Status-OK        value "O".                              
001800         88  Res-Status-Forbidden value "F".                              
001900         88  Res-Status-Error     value "E".                              
002000     03  Res-Message      pic x(60).                                      
002100     03  filler           pic x(11).                                      
002200*                                                                         
002300                                                                          
