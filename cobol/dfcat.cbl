000100*****************************************************************         
000200*                                                               *         
000300*     Courier Delivery Fee - Weather Phenomenon Categorizer     *         
000400*         Called by dfcalc,one phenomenon text per call         *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100***                                                                       
001200      program-id.       dfcat.                                            
001300***                                                                       
001400*    Author.           V B Coen FBCS, FIDM, FIDPM, 22/11/2025.            
001500*                      For Applewood Computers.                           
001600***                                                                       
001700*    Installation.     Applewood Computers - Courier Division.            
001800***                                                                       
001900*    Date-Written.     22/11/1983.                                        
002000***                                                                       
002100*    Date-Compiled.                                                       
002200***                                                                       
002300*    Security.         Copyright (C) 1983-2026, V B Coen. Free            
002400*                      software,GNU General Public License,see            
002500*                      dfcalc for the full notice.                        
002600***                                                                       
002700*    Remarks.          Turns a free-text weather phenomenon into          
002800*                      one of five categories - SNOW,SLEET,RAIN,          
002900*                      FORBIDDEN or NORMAL - first by an exact            
003000*                      match of the normalized text against the           
003100*                      known phrase tables,then,if that fails,by          
003200*                      a partial (contains) match tried in the            
003300*                      fixed priority order FORBIDDEN,SNOW,SLEET,         
003400*                      RAIN. Defaults to NORMAL.                          
003500***                                                                       
003600*    Version.          1.0.00.                                            
003700***                                                                       
003800*    Called Modules.                                                      
003900*                      None.                                              
004000***                                                                       
004100*    Functions Used.                                                      
004200*                      None.                                              
004300*    Files used :                                                         
004400*                      None - called subprogram,no I-O of its own.        
004500*                                                                         
004600*    Error messages used.                                                 
004700*                      None.                                              
004800***                                                                       
004900* Changes:                                                                
005000* 22/11/25 vbc - 1.0.00 Created.                                          
005100* 30/11/25 vbc -    .01 Case-fold now table-driven (DF-Upper/             
005200*                      DF-Lower via SEARCH,see wsdfcat) rather            
005300*                      than a string of 26 IF tests,easier to             
005400*                      maintain.                                          
005500*                                                                         
005600 environment             division.                                        
005700*===============================                                          
005800*                                                                         
005900 configuration           section.                                         
006000 copy "envdiv.cob".                                                       
006100*                                                                         
006200 data                    division.                                        
006300*===============================                                          
006400*                                                                         
006500 working-storage section.                                                 
006600*-----------------------                                                  
006700*                                                                         
006800 77  Prog-Name           pic x(17)  value "dfcat (1.0.00)".               
006900*                                                                         
007000 01  WS-Raw-Text             pic x(30).                                   
007100 01  WS-Raw-Text-R redefines WS-Raw-Text.                                 
007200     03  WS-Raw-Char         pic x occurs 30.                             
007300*                                                                         
007400 01  WS-Norm-Text            pic x(30) value spaces.                      
007500 01  WS-Norm-Text-R redefines WS-Norm-Text.                               
007600     03  WS-Norm-Char        pic x occurs 30.                             
007700*                                                                         
007800 01  WS-This-Char            pic x     value space.                       
007900 01  WS-In-Idx               binary-short unsigned value zero.            
008000 01  WS-Out-Idx               binary-short unsigned value zero.           
008100 01  WS-Last-Space-Sw        pic x     value "Y".                         
008200     88  WS-Last-Was-Space         value "Y".                             
008300 01  WS-Match-Sw             pic x     value "N".                         
008400     88  WS-Matched                value "Y".                             
008500 01  WS-Match-Result         pic x     value space.                       
008600 01  WS-Tally                binary-short unsigned value zero.            
008700*                                                                         
008800 copy "wsdfcat.cob".                                                      
008900*                                                                         
009000 linkage section.                                                         
009100*--------------                                                           
009200*                                                                         
009300 01  LK-Phenomenon-Text      pic x(30).                                   
009400 01  LK-Category-Result      pic x.                                       
009500*                                                                         
009600 procedure division          using LK-Phenomenon-Text                     
009700                                    LK-Category-Result.                   
009800*====================================================                     
009900*                                                                         
010000 aa000-Main                  section.                                     
010100***********************************                                       
010200*                                                                         
010300     if       LK-Phenomenon-Text = spaces                                 
010400              move  DF-Cat-Normal to LK-Category-Result                   
010500              goback.                                                     
010600*                                                                         
010700     move     LK-Phenomenon-Text to WS-Raw-Text.                          
010800     move     spaces to WS-Norm-Text.                                     
010900     move     zero   to WS-Out-Idx.                                       
011000     move     "Y"    to WS-Last-Space-Sw.                                 
011100     perform  bb020-Normalize-Step through bb020-Exit                     
011200              varying WS-In-Idx from 1 by 1                               
011300              until   WS-In-Idx > 30.                                     
011400*                                                                         
011500     perform  cc010-Exact-Match through cc010-Exit.                       
011600     if       WS-Matched                                                  
011700              move  WS-Match-Result to LK-Category-Result                 
011800              goback.                                                     
011900*                                                                         
012000     perform  dd010-Partial-Match through dd010-Exit.                     
012100     move     WS-Match-Result to LK-Category-Result.                      
012200     goback.                                                              
012300*                                                                         
012400 aa000-Exit.  exit section.                                               
012500*                                                                         
012600 bb020-Normalize-Step          section.                                   
012700*************************************                                     
012800* One input character per call,varied by the enclosing perform.           
012900* Folds to lower case,turns hyphens to spaces,and collapses               
013000* runs of whitespace (leading or internal) down to one space,             
013100* building WS-Norm-Text left-justified.                                   
013200*                                                                         
013300     move     WS-Raw-Char (WS-In-Idx) to WS-This-Char.                    
013400     if       WS-This-Char = "-"                                          
013500              move  space to WS-This-Char.                                
013600     perform  bb025-Fold-Char through bb025-Exit.                         
013700*                                                                         
013800     if       WS-This-Char = space                                        
013900              if    WS-Out-Idx > zero and                                 
014000                    WS-Last-Space-Sw = "N"                                
014100                       add   1 to WS-Out-Idx                              
014200                       move  space to WS-Norm-Char (WS-Out-Idx)           
014300                       move  "Y" to WS-Last-Space-Sw                      
014400              end-if                                                      
014500     else                                                                 
014600              add   1 to WS-Out-Idx                                       
014700              move  WS-This-Char to WS-Norm-Char (WS-Out-Idx)             
014800              move  "N" to WS-Last-Space-Sw.                              
014900*                                                                         
015000 bb020-Exit.  exit.                                                       
015100*                                                                         
015200 bb025-Fold-Char                section.                                  
015300**************************************                                    
015400* Case-folds WS-This-Char via the Upper/Lower char tables                 
015500* (see wsdfcat) rather than the LOWER-CASE intrinsic.                     
015600*                                                                         
015700     set      DF-UC-Idx to 1.                                             
015800     search   DF-Upper-Ch                                                 
015900              at end                                                      
016000                       next sentence                                      
016100              when     DF-Upper-Ch (DF-UC-Idx) = WS-This-Char             
016200                       move  DF-Lower-Ch (DF-UC-Idx)                      
016300                                        to WS-This-Char.                  
016400*                                                                         
016500 bb025-Exit.  exit.                                                       
016600*                                                                         
016700 cc010-Exact-Match              section.                                  
016800**************************************                                    
016900* Normalized text matched whole against each category's                   
017000* known-phrase table,tried Snow,Sleet,Rain,Forbidden,Normal.              
017100*                                                                         
017200     move     "N"    to WS-Match-Sw.                                      
017300     move     spaces to WS-Match-Result.                                  
017400*                                                                         
017500     set      DF-Snow-Idx to 1.                                           
017600     search   DF-Snow-Phrase                                              
017700              at end    next sentence                                     
017800              when      DF-Snow-Phrase (DF-Snow-Idx)                      
017900                                  = WS-Norm-Text                          
018000                        move  DF-Cat-Snow to WS-Match-Result              
018100                        move  "Y" to WS-Match-Sw.                         
018200     if       WS-Matched go to cc010-Exit.                                
018300*                                                                         
018400     set      DF-Sleet-Idx to 1.                                          
018500     search   DF-Sleet-Phrase                                             
018600              at end    next sentence                                     
018700              when      DF-Sleet-Phrase (DF-Sleet-Idx)                    
018800                                  = WS-Norm-Text                          
018900                        move  DF-Cat-Sleet to WS-Match-Result             
019000                        move  "Y" to WS-Match-Sw.                         
019100     if       WS-Matched go to cc010-Exit.                                
019200*                                                                         
019300     set      DF-Rain-Idx to 1.                                           
019400     search   DF-Rain-Phrase                                              
019500              at end    next sentence                                     
019600              when      DF-Rain-Phrase (DF-Rain-Idx)                      
019700                                  = WS-Norm-Text                          
019800                        move  DF-Cat-Rain to WS-Match-Result              
019900                        move  "Y" to WS-Match-Sw.                         
020000     if       WS-Matched go to cc010-Exit.                                
020100*                                                                         
020200     set      DF-Forbid-Idx to 1.                                         
020300     search   DF-Forbidden-Phrase                                         
020400              at end    next sentence                                     
020500              when      DF-Forbidden-Phrase (DF-Forbid-Idx)               
020600                                  = WS-Norm-Text                          
020700                        move  DF-Cat-Forbidden to WS-Match-Result         
020800                        move  "Y" to WS-Match-Sw.                         
020900     if       WS-Matched go to cc010-Exit.                                
021000*                                                                         
021100     set      DF-Normal-Idx to 1.                                         
021200     search   DF-Normal-Phrase                                            
021300              at end    next sentence                                     
021400              when      DF-Normal-Phrase (DF-Normal-Idx)                  
021500                                  = WS-Norm-Text                          
021600                        move  DF-Cat-Normal to WS-Match-Result            
021700                        move  "Y" to WS-Match-Sw.                         
021800*                                                                         
021900 cc010-Exit.  exit.                                                       
022000*                                                                         
022100 dd010-Partial-Match            section.                                  
022200**************************************                                    
022300* No exact match - try a contains match,priority order                    
022400* FORBIDDEN,SNOW,SLEET,RAIN (spec step 4),default NORMAL.                 
022500*                                                                         
022600     move     DF-Cat-Normal to WS-Match-Result.                           
022700*                                                                         
022800     move     zero to WS-Tally.                                           
022900     inspect  WS-Norm-Text tallying WS-Tally for all "glaze".             
023000     if       WS-Tally > zero                                             
023100              move  DF-Cat-Forbidden to WS-Match-Result                   
023200              go to dd010-Exit.                                           
023300     move     zero to WS-Tally.                                           
023400     inspect  WS-Norm-Text tallying WS-Tally for all "hail".              
023500     if       WS-Tally > zero                                             
023600              move  DF-Cat-Forbidden to WS-Match-Result                   
023700              go to dd010-Exit.                                           
023800     move     zero to WS-Tally.                                           
023900     inspect  WS-Norm-Text tallying WS-Tally for all "thunder".           
024000     if       WS-Tally > zero                                             
024100              move  DF-Cat-Forbidden to WS-Match-Result                   
024200              go to dd010-Exit.                                           
024300*                                                                         
024400     move     zero to WS-Tally.                                           
024500     inspect  WS-Norm-Text tallying WS-Tally for all                      
024600                       "snow shower".                                     
024700     if       WS-Tally > zero                                             
024800              move  DF-Cat-Snow to WS-Match-Result                        
024900              go to dd010-Exit.                                           
025000     move     zero to WS-Tally.                                           
025100     inspect  WS-Norm-Text tallying WS-Tally for all "snowfall".          
025200     if       WS-Tally > zero                                             
025300              move  DF-Cat-Snow to WS-Match-Result                        
025400              go to dd010-Exit.                                           
025500*                                                                         
025600     move     zero to WS-Tally.                                           
025700     inspect  WS-Norm-Text tallying WS-Tally for all "sleet".             
025800     if       WS-Tally > zero                                             
025900              move  DF-Cat-Sleet to WS-Match-Result                       
026000              go to dd010-Exit.                                           
026100*                                                                         
026200     move     zero to WS-Tally.                                           
026300     inspect  WS-Norm-Text tallying WS-Tally for all "shower".            
026400     if       WS-Tally > zero                                             
026500              move  DF-Cat-Rain to WS-Match-Result                        
026600              go to dd010-Exit.                                           
026700     move     zero to WS-Tally.                                           
026800     inspect  WS-Norm-Text tallying WS-Tally for all "rain".              
026900     if       WS-Tally > zero                                             
027000              move  DF-Cat-Rain to WS-Match-Result                        
027100              go to dd010-Exit.                                           
027200*                                                                         
027300 dd010-Exit.  exit.                                                       
027400*                                                                         
