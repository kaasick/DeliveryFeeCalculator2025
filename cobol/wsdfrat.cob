000100********************************************                              
000200*                                          *                              
000300*  Regional Base Fee Table & Weather       *                              
000400*  Threshold Constants                     *                              
000500*                                          *                              
000600*  3 cities (rows) x 3 vehicle types       *                              
000700*  (cols), EUR, 2 decimals.                *                              
000800********************************************                              
000900*                                                                         
001000* 21/11/25 vbc - Created.                                                 
001100* 28/11/25 vbc - Moved threshold constants in here from dfcalc            
001200*                ws so both df000 & dfcalc can see them via               
001300*                one copybook if ever needed.                             
001400*                                                                         
001500 01  DF-Rate-Table.                                                       
001600     03  filler.                                                          
001700         05  filler  pic x(7)     value "TALLINN".                        
001800         05  filler  pic s9(3)v99 comp-3 value 4.00.                      
001900         05  filler  pic s9(3)v99 comp-3 value 3.50.                      
002000         05  filler  pic s9(3)v99 comp-3 value 3.00.                      
002100     03  filler.                                                          
002200         05  filler  pic x(7)     value "TARTU  ".                        
002300         05  filler  pic s9(3)v99 comp-3 value 3.50.                      
002400         05  filler  pic s9(3)v99 comp-3 value 3.00.                      
002500         05  filler  pic s9(3)v99 comp-3 value 2.50.                      
002600     03  filler.                                                          
002700         05  filler  pic x(7)     value "PARNU  ".                        
002800         05  filler  pic s9(3)v99 comp-3 value 3.00.                      
002900         05  filler  pic s9(3)v99 comp-3 value 2.50.                      
003000         05  filler  pic s9(3)v99 comp-3 value 2.00.                      
003100 01  DF-Rate-Table-R redefines DF-Rate-Table.                             
003200     03  DF-Rate-Entry             occurs 3                               
003300                                    indexed by DF-Rate-Idx.               
003400         05  DF-Rate-City-Name     pic x(7).                              
003500         05  DF-Rate-Fee           pic s9(3)v99 comp-3                    
003600                                    occurs 3                              
003700                                    indexed by DF-Vehic-Idx.              
003800*                                   (1)=Car (2)=Scooter (3)=Bike          
003900*                                                                         
004000* Temperature extra-fee rule (scooter/bike only).                         
004100*                                                                         
004200 01  DF-Temp-Low-Cutoff     pic s9(3)v9 comp-3 value -10.0.               
004300 01  DF-Temp-High-Cutoff    pic s9(3)v9 comp-3 value 0.0.                 
004400 01  DF-Temp-Fee-Low        pic s9(3)v99 comp-3 value 1.00.               
004500 01  DF-Temp-Fee-Mid        pic s9(3)v99 comp-3 value 0.50.               
004600*                                                                         
004700* Wind extra-fee rule (bike only).                                        
004800*                                                                         
004900 01  DF-Wind-Forbid-Cutoff  pic s9(3)v9 comp-3 value 20.0.                
005000 01  DF-Wind-Low-Cutoff     pic s9(3)v9 comp-3 value 10.0.                
005100 01  DF-Wind-Fee-Mid        pic s9(3)v99 comp-3 value 0.50.               
005200*                                                                         
005300* Phenomenon extra-fee rule (scooter/bike only).                          
005400*                                                                         
005500 01  DF-Phenom-Fee-Snow-Sleet pic s9(3)v99 comp-3 value 1.00.             
005600 01  DF-Phenom-Fee-Rain       pic s9(3)v99 comp-3 value 0.50.             
005700*                                                                         
005800                                                                          
