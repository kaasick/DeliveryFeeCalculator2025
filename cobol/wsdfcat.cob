000100********************************************                              
000200*                                          *                              
000300*  Weather Phenomenon Category Phrase      *                              
000400*  Tables, used by dfcat to turn the free  *                              
000500*  text Sta-Phenomenon into one of five    *                              
000600*  categories - see dfcat Remarks.         *                              
000700********************************************                              
000800*                                                                         
000900* 22/11/25 vbc - Created.                                                 
001000* 30/11/25 vbc - Upper/lower char arrays lifted from maps01's             
001100*                pass-word encoder, same idea, case-fold one              
001200*                char at a time via SEARCH, no need for the               
001300*                LOWER-CASE function.                                     
001400*                                                                         
001500 01  DF-Case-Fold-Data.                                                   
001600     03  DF-Upper          pic x(26) value                                
001700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
001800     03  DF-Upper-R redefines DF-Upper.                                   
001900         05  DF-Upper-Ch   pic x occurs 26 indexed by DF-UC-Idx.          
002000     03  DF-Lower          pic x(26) value                                
002100         "abcdefghijklmnopqrstuvwxyz".                                    
002200     03  DF-Lower-R redefines DF-Lower.                                   
002300         05  DF-Lower-Ch   pic x occurs 26 indexed by DF-LC-Idx.          
002400*                                                                         
002500* Category codes returned by dfcat in DF-Cat-Result.                      
002600*                                                                         
002700 01  DF-Category-Codes.                                                   
002800     03  DF-Cat-Snow       pic x value "S".                               
002900     03  DF-Cat-Sleet      pic x value "L".                               
003000     03  DF-Cat-Rain       pic x value "R".                               
003100     03  DF-Cat-Forbidden  pic x value "F".                               
003200     03  DF-Cat-Normal     pic x value "N".                               
003300*                                                                         
003400* Exact/partial-match phrase lists, one table per category,               
003500* normalized text (lower case,single spaces,no hyphens).                  
003600*                                                                         
003700 01  DF-Snow-Phrases.                                                     
003800     03  filler  pic x(30) value "light snow shower".                     
003900     03  filler  pic x(30) value "moderate snow shower".                  
004000     03  filler  pic x(30) value "heavy snow shower".                     
004100     03  filler  pic x(30) value "light snowfall".                        
004200     03  filler  pic x(30) value "moderate snowfall".                     
004300     03  filler  pic x(30) value "heavy snowfall".                        
004400 01  DF-Snow-Phrases-R redefines DF-Snow-Phrases.                         
004500     03  DF-Snow-Phrase    pic x(30) occurs 6                             
004600                           indexed by DF-Snow-Idx.                        
004700*                                                                         
004800 01  DF-Sleet-Phrases.                                                    
004900     03  filler  pic x(30) value "light sleet".                           
005000     03  filler  pic x(30) value "moderate sleet".                        
005100 01  DF-Sleet-Phrases-R redefines DF-Sleet-Phrases.                       
005200     03  DF-Sleet-Phrase   pic x(30) occurs 2                             
005300                           indexed by DF-Sleet-Idx.                       
005400*                                                                         
005500 01  DF-Rain-Phrases.                                                     
005600     03  filler  pic x(30) value "light shower".                          
005700     03  filler  pic x(30) value "moderate shower".                       
005800     03  filler  pic x(30) value "heavy shower".                          
005900     03  filler  pic x(30) value "light rain".                            
006000     03  filler  pic x(30) value "moderate rain".                         
006100     03  filler  pic x(30) value "heavy rain".                            
006200 01  DF-Rain-Phrases-R redefines DF-Rain-Phrases.                         
006300     03  DF-Rain-Phrase    pic x(30) occurs 6                             
006400                           indexed by DF-Rain-Idx.                        
006500*                                                                         
006600 01  DF-Forbidden-Phrases.                                                
006700     03  filler  pic x(30) value "glaze".                                 
006800     03  filler  pic x(30) value "hail".                                  
006900     03  filler  pic x(30) value "thunder".                               
007000     03  filler  pic x(30) value "thunderstorm".                          
007100 01  DF-Forbidden-Phrases-R redefines DF-Forbidden-Phrases.               
007200     03  DF-Forbidden-Phrase  pic x(30) occurs 4                          
007300                              indexed by DF-Forbid-Idx.                   
007400*                                                                         
007500* Normal-category phrases are exact-match only (no partial-               
007600* match pass is made for Normal - see SPEC step 4 order).                 
007700*                                                                         
007800 01  DF-Normal-Phrases.                                                   
007900     03  filler  pic x(30) value "clear".                                 
008000     03  filler  pic x(30) value "few clouds".                            
008100     03  filler  pic x(30) value "variable clouds".                       
008200     03  filler  pic x(30) value "cloudy with clear spells".              
008300     03  filler  pic x(30) value "overcast".                              
008400     03  filler  pic x(30) value "mist".                                  
008500     03  filler  pic x(30) value "fog".                                   
008600 01  DF-Normal-Phrases-R redefines DF-Normal-Phrases.                     
008700     03  DF-Normal-Phrase  pic x(30) occurs 7                             
008800                           indexed by DF-Normal-Idx.                      
008900*                                                                         
009000                                                                          
