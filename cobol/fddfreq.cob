000100* FD for Fee Request File.                                                
000200* 21/11/25 vbc - Created.                                                 
000300 fd  DF-Request-File.                                                     
000400 01  DF-Request-File-Record  pic x(30).                                   
000500*                                                                         
000600                                                                          
