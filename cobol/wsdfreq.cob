000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Fee Request       *                              
000400*           File                           *                              
000500*     No key - read in arrival sequence    *                              
000600********************************************                              
000700*  File size 30 bytes.                                                    
000800*                                                                         
000900* 21/11/25 vbc - Created.                                                 
001000* 02/12/25 vbc - Req-Timestamp split into date/time so a zero             
001100*                (latest-reading) request can be tested field             
001200*                by field rather than as one 12-byte blob.                
001300*                Zero in Req-Timestamp-Date means "no historical          
001400*                timestamp supplied - use the latest reading".            
001500*                                                                         
001600 01  DF-Fee-Request-Record.                                               
001700     03  Req-City          pic x(7).                                      
001800*    TALLINN,TARTU,PARNU                                                  
001900     03  Req-Vehicle       pic x(7).                                      
002000*    CAR,SCOOTER,BIKE                                                     
002100     03  Req-Timestamp                  value zero.                       
002200         05  Req-Timestamp-Date  pic 9(8).                                
002300*    ccyymmdd,0=latest                                                    
002400         05  Req-Timestamp-Time  pic 9(4).                                
002500*    hhmm                                                                 
002600     03  Req-Timestamp-Num redefines Req-Timestamp                        
002700                        pic 9(12).                                        
002800     03  filler            pic x(4).                                      
002900*                                                                         
003000                                                                          
