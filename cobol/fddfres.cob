000100* FD for Fee Result File.                                                 
000200* 21/11/25 vbc - Created.                                                 
000300 fd  DF-Result-File.                                                      
000400 01  DF-Result-File-Record  pic x(75).                                    
000500*                                                                         
000600                                                                          
