000100********************************************                              
000200*                                          *                              
000300*  Record Definition For Weather File      *                              
000400*     Uses Sta-Name + Obs-Timestamp as the *                              
000500*     de facto key (no enforced order on   *                              
000600*     the flat file itself)                *                              
000700********************************************                              
000800*  File size 85 bytes.                                                    
000900*                                                                         
001000* 21/11/25 vbc - Created.                                                 
001100* 29/11/25 vbc - Widened Sta-Phenomenon comment, no data chg.             
001200*                                                                         
001300 01  DF-Weather-Record.                                                   
001400     03  Sta-Name          pic x(20).                                     
001500*    eg Tallinn-Harku                                                     
001600     03  Sta-WMO-Code      pic x(10).                                     
001700*    info only,not used                                                   
001800     03  Sta-Air-Temp      pic s9(3)v9.                                   
001900*    deg C,1 dp                                                           
002000     03  Sta-Wind-Speed    pic s9(3)v9.                                   
002100*    m/s,1 dp                                                             
002200     03  Sta-Phenomenon    pic x(30).                                     
002300*    free text,eg "light rain"                                            
002400     03  Sta-Timestamp.                                                   
002500         05  Sta-Timestamp-Date  pic 9(8).                                
002600*    ccyymmdd                                                             
002700         05  Sta-Timestamp-Time  pic 9(4).                                
002800*    hhmm                                                                 
002900     03  Sta-Timestamp-Num redefines Sta-Timestamp                        
003000                        pic 9(12).                                        
003100     03  filler            pic x(5).                                      
003200*                                                                         
003300********************************************                              
003400* In-memory table the weather file is       *                             
003500* loaded into at start of day so the lookup  *                            
003600* (DF-Weather-Lookup, see df000) can scan it *                            
003700* without rereading the file per request.    *                            
003800********************************************                              
003900* 21/11/25 vbc - Created.                                                 
004000* 03/12/25 vbc - Max entries raised 200->500, three stations can          
004100*                easily carry a year of hourly readings each.             
004200*                                                                         
004300 01  DF-Weather-Table.                                                    
004400     03  DF-Wth-Entry-Count  binary-short unsigned value zero.            
004500     03  DF-Wth-Entry            occurs 500                               
004600                                 indexed by DF-Wth-Idx.                   
004700         05  DF-Wth-Tbl-Name       pic x(20).                             
004800         05  DF-Wth-Tbl-Air-Temp   pic s9(3)v9.                           
004900         05  DF-Wth-Tbl-Wind-Speed pic s9(3)v9.                           
005000         05  DF-Wth-Tbl-Phenom     pic x(30).                             
005100         05  DF-Wth-Tbl-Ts.                                               
005200             07  DF-Wth-Tbl-Ts-Date  pic 9(8).                            
005300             07  DF-Wth-Tbl-Ts-Time  pic 9(4).                            
005400         05  DF-Wth-Tbl-Ts-Num redefines DF-Wth-Tbl-Ts                    
005500                                 pic 9(12).                               
005600*                                                                         
005700********************************************                              
005800* One weather reading,picked by df000's ee010 *                           
005900* lookup and passed to dfcalc as the reading  *                           
006000* the fee is to be based on.                  *                           
006100********************************************                              
006200* 02/12/25 vbc - Created.                                                 
006300*                                                                         
006400 01  DF-Weather-Selected-Record.                                          
006500     03  Wsel-Name               pic x(20).                               
006600     03  Wsel-Air-Temp           pic s9(3)v9.                             
006700     03  Wsel-Wind-Speed         pic s9(3)v9.                             
006800     03  Wsel-Phenomenon         pic x(30).                               
006900     03  Wsel-Timestamp-Date     pic 9(8).                                
007000     03  Wsel-Timestamp-Time     pic 9(4).                                
007100     03  filler                  pic x(5).                                
007200*                                                                         
007300                                                                          
