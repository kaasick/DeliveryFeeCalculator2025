000100*****************************************************************         
000200*                                                               *         
000300*     Courier Delivery Fee - Fee Calculation Subprogram         *         
000400*         Called by df000,one request per call                 *          
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100***                                                                       
001200      program-id.       dfcalc.                                           
001300***                                                                       
001400*    Author.           V B Coen FBCS, FIDM, FIDPM, 21/11/2025.            
001500*                      For Applewood Computers.                           
001600***                                                                       
001700*    Installation.     Applewood Computers - Courier Division.            
001800***                                                                       
001900*    Date-Written.     21/11/1983.                                        
002000***                                                                       
002100*    Date-Compiled.                                                       
002200***                                                                       
002300*    Security.         Copyright (C) 2025-2026 & later, V B Coen.         
002400*                      Distributed under the GNU Public License.          
002500*                                                                         
002600*    This program is now free software;you can redistribute it            
002700*    and/or modify it under the terms of the GNU General Public           
002800*    License as published by the Free Software Foundation;                
002900*    version 3 and later,as revised for PERSONAL USAGE ONLY,and           
003000*    that includes use within a business,but EXCLUDES                     
003100*    repackaging or Resale, Rental or Hire in ANY way.  This is           
003200*    distributed in the hope that it will be useful,but WITHOUT           
003300*    ANY WARRANTY;see the file COPYING for the full licence.              
003400***                                                                       
003500*    Remarks.          Given one fee request and the weather              
003600*                      reading selected for it by df000,works             
003700*                      out the regional base fee plus the three           
003800*                      extra fees (temperature,wind,phenomenon),          
003900*                      or a FORBIDDEN outcome if the wind or the          
004000*                      phenomenon rule disallows the vehicle.             
004100*                      A FORBIDDEN from either rule aborts the            
004200*                      whole calculation at once - no fee is              
004300*                      produced,only the forbidden status and             
004400*                      message (spec Total Fee Assembly,step 4).          
004500***                                                                       
004600*    Version.          1.0.00.                                            
004700***                                                                       
004800*    Called Modules.                                                      
004900*                      dfcat.                                             
005000***                                                                       
005100*    Functions Used.                                                      
005200*                      None.                                              
005300*    Files used :                                                         
005400*                      None - called subprogram,no I-O of its own.        
005500*                                                                         
005600*    Error messages used.                                                 
005700*                      None - forbidden/error text is built here          
005800*                      and returned in Res-Message.                       
005900***                                                                       
006000* Changes:                                                                
006100* 21/11/25 vbc - 1.0.00 Created.                                          
006200* 28/11/25 vbc -    .01 Rate & threshold constants moved out to           
006300*                      wsdfrat so df000 can share them too.               
006400* 07/12/25 vbc -    .02 Car no longer even looks at the weather           
006500*                      reading for the extra fees - all three             
006600*                      extra-fee rules are zero for Car outright          
006700*                      per the spec,tidied the section entry              
006800*                      tests to say so plainly.                           
006900*                                                                         
007000 environment             division.                                        
007100*===============================                                          
007200*                                                                         
007300 configuration           section.                                         
007400 copy "envdiv.cob".                                                       
007500*                                                                         
007600 data                    division.                                        
007700*===============================                                          
007800*                                                                         
007900 working-storage section.                                                 
008000*-----------------------                                                  
008100*                                                                         
008200 77  Prog-Name           pic x(17)  value "dfcalc (1.0.00)".              
008300*                                                                         
008400 01  WS-Base-Fee             pic s9(3)v99 comp-3 value zero.              
008500 01  WS-Temp-Extra           pic s9(3)v99 comp-3 value zero.              
008600 01  WS-Wind-Extra           pic s9(3)v99 comp-3 value zero.              
008700 01  WS-Phenom-Extra         pic s9(3)v99 comp-3 value zero.              
008800*                                                                         
008900 01  WS-Forbidden-Sw         pic x value "N".                             
009000     88  WS-Forbidden             value "Y".                              
009100*                                                                         
009200 01  WS-Category-Result      pic x value space.                           
009300*                                                                         
009400 copy "wsdfrat.cob".                                                      
009500 copy "wsdfcat.cob".                                                      
009600*                                                                         
009700 linkage section.                                                         
009800*--------------                                                           
009900*                                                                         
010000 copy "wsdfreq.cob".                                                      
010100 copy "wsdfwth.cob".                                                      
010200 copy "wsdfres.cob".                                                      
010300*                                                                         
010400 procedure division          using DF-Fee-Request-Record                  
010500                                    DF-Weather-Selected-Record            
010600                                    DF-Fee-Result-Record.                 
010700*====================================================                     
010800*                                                                         
010900 aa000-Main                  section.                                     
011000***********************************                                       
011100*                                                                         
011200     move     spaces to DF-Fee-Result-Record.                             
011300     move     zero   to Res-Fee.                                          
011400     move     "N"    to WS-Forbidden-Sw.                                  
011500     move     zero   to WS-Base-Fee  WS-Temp-Extra                        
011600                         WS-Wind-Extra  WS-Phenom-Extra.                  
011700*                                                                         
011800     perform  bb010-Base-Fee through bb010-Exit.                          
011900     perform  cc010-Temp-Extra through cc010-Exit.                        
012000     if       WS-Forbidden                                                
012100              go to aa000-Forbidden-Exit.                                 
012200     perform  dd010-Wind-Extra through dd010-Exit.                        
012300     if       WS-Forbidden                                                
012400              go to aa000-Forbidden-Exit.                                 
012500     perform  ee010-Phenom-Extra through ee010-Exit.                      
012600     if       WS-Forbidden                                                
012700              go to aa000-Forbidden-Exit.                                 
012800*                                                                         
012900     compute  Res-Fee rounded = WS-Base-Fee + WS-Temp-Extra               
013000                       + WS-Wind-Extra + WS-Phenom-Extra.                 
013100     move     "O" to Res-Status.                                          
013200     move     spaces to Res-Message.                                      
013300     goback.                                                              
013400*                                                                         
013500 aa000-Forbidden-Exit.                                                    
013600     move     zero to Res-Fee.                                            
013700     move     "F" to Res-Status.                                          
013800     goback.                                                              
013900*                                                                         
014000 aa000-Exit.  exit section.                                               
014100*                                                                         
014200 bb010-Base-Fee              section.                                     
014300***********************************                                       
014400* Regional base fee,3 cities x 3 vehicle types,see wsdfrat.               
014500*                                                                         
014600     set      DF-Rate-Idx to 1.                                           
014700     search   DF-Rate-Entry                                               
014800              at end                                                      
014900                       move  zero to WS-Base-Fee                          
015000              when     DF-Rate-City-Name (DF-Rate-Idx)                    
015100                                  = Req-City                              
015200                       perform  bb015-Pick-Vehicle                        
015300                                        through bb015-Exit.               
015400*                                                                         
015500 bb010-Exit.  exit.                                                       
015600*                                                                         
015700 bb015-Pick-Vehicle            section.                                   
015800*************************************                                     
015900* DF-Rate-Idx is left on the matched city row by the search               
016000* in bb010 - pick the column (1)=Car (2)=Scooter (3)=Bike.                
016100*                                                                         
016200     if       Req-Vehicle = "CAR"                                         
016300              set   DF-Vehic-Idx to 1.                                    
016400     if       Req-Vehicle = "SCOOTER"                                     
016500              set   DF-Vehic-Idx to 2.                                    
016600     if       Req-Vehicle = "BIKE"                                        
016700              set   DF-Vehic-Idx to 3.                                    
016800     move     DF-Rate-Fee (DF-Rate-Idx DF-Vehic-Idx)                      
016900                       to WS-Base-Fee.                                    
017000*                                                                         
017100 bb015-Exit.  exit.                                                       
017200*                                                                         
017300 cc010-Temp-Extra            section.                                     
017400***********************************                                       
017500* Scooter/bike only - Car is always zero (spec Business Rules).           
017600*                                                                         
017700     move     zero to WS-Temp-Extra.                                      
017800     if       Req-Vehicle = "CAR"                                         
017900              go to cc010-Exit.                                           
018000*                                                                         
018100     if       Wsel-Air-Temp < DF-Temp-Low-Cutoff                          
018200              move  DF-Temp-Fee-Low to WS-Temp-Extra                      
018300              go to cc010-Exit.                                           
018400     if       Wsel-Air-Temp <= DF-Temp-High-Cutoff                        
018500              move  DF-Temp-Fee-Mid to WS-Temp-Extra.                     
018600*                                                                         
018700 cc010-Exit.  exit.                                                       
018800*                                                                         
018900 dd010-Wind-Extra             section.                                    
019000************************************                                      
019100* Bike only - Car and Scooter are always zero.                            
019200*                                                                         
019300     move     zero to WS-Wind-Extra.                                      
019400     if       Req-Vehicle not = "BIKE"                                    
019500              go to dd010-Exit.                                           
019600*                                                                         
019700     if       Wsel-Wind-Speed > DF-Wind-Forbid-Cutoff                     
019800              move  "Y" to WS-Forbidden-Sw                                
019900              move  spaces to Res-Message                                 
020000              string "Usage of selected vehicle type is "                 
020100                               delimited by size                          
020200                     "forbidden due to high wind speed"                   
020300                               delimited by size                          
020400                       into Res-Message                                   
020500              go to dd010-Exit.                                           
020600     if       Wsel-Wind-Speed >= DF-Wind-Low-Cutoff                       
020700              move  DF-Wind-Fee-Mid to WS-Wind-Extra.                     
020800*                                                                         
020900 dd010-Exit.  exit.                                                       
021000*                                                                         
021100 ee010-Phenom-Extra            section.                                   
021200*************************************                                     
021300* Scooter/bike only - Car is always zero.                                 
021400*                                                                         
021500     move     zero to WS-Phenom-Extra.                                    
021600     if       Req-Vehicle = "CAR"                                         
021700              go to ee010-Exit.                                           
021800*                                                                         
021900     call     "dfcat" using Wsel-Phenomenon  WS-Category-Result.          
022000*                                                                         
022100     if       WS-Category-Result = DF-Cat-Forbidden                       
022200              move  "Y" to WS-Forbidden-Sw                                
022300              move  spaces to Res-Message                                 
022400              string "Usage of selected vehicle type is "                 
022500                               delimited by size                          
022600                     "forbidden due to dangerous weather "                
022700                               delimited by size                          
022800                     "conditions"                                         
022900                               delimited by size                          
023000                       into Res-Message                                   
023100              go to ee010-Exit.                                           
023200     if       WS-Category-Result = DF-Cat-Snow or                         
023300              WS-Category-Result = DF-Cat-Sleet                           
023400              move  DF-Phenom-Fee-Snow-Sleet to WS-Phenom-Extra           
023500              go to ee010-Exit.                                           
023600     if       WS-Category-Result = DF-Cat-Rain                            
023700              move  DF-Phenom-Fee-Rain to WS-Phenom-Extra.                
023800*                                                                         
023900 ee010-Exit.  exit.                                                       
024000*                                                                         
